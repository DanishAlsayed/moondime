000100*--------------------------------------------------------------
000200* OBREM01.CBL
000300* Removal of a fully-filled resting order from the book, and
000400* the iceberg replenish that follows when that order still
000500* has slices waiting in WSICE01.CBL.  Caller loads the
000600* order-id to remove into WM-SEARCH-ID and PERFORMs
000700* OB-REMOVE-ORDER; everything else is carried in the working
000800* fields, same convention as OBINS01.CBL.
000900*--------------------------------------------------------------
001000 OB-REMOVE-ORDER.
001100     PERFORM OB-FIND-ORDER-ID.
001200     IF WT-ID-WAS-FOUND
001300         PERFORM OB-REMOVE-KNOWN-ORDER.
001400
001500 OB-REMOVE-KNOWN-ORDER.
001600     MOVE WB-ID-ORDER-ID (WM-FOUND-ID-SUB) TO WM-SLICE-ORDER-ID.
001700     IF WB-ID-SIDE (WM-FOUND-ID-SUB) = "B"
001800         PERFORM OB-REMOVE-FROM-BUY-BOOK
001900     ELSE
002000         PERFORM OB-REMOVE-FROM-SELL-BOOK.
002100     PERFORM OB-REMOVE-ID-ENTRY.
002200     PERFORM OB-CHECK-ICEBERG-REPLENISH.
002300
002400*--------------------------------------------------------------
002500* BUY-SIDE REMOVAL - slide the emptied slot out of its level,
002600* drop the level itself if that was its last order, and fix
002700* up every WB-ID-ENTRY that pointed past the hole.
002800*--------------------------------------------------------------
002900 OB-REMOVE-FROM-BUY-BOOK.
003000     MOVE WB-ID-LEVEL-SUB (WM-FOUND-ID-SUB) TO WM-FOUND-LEVEL-SUB.
003100     MOVE WB-ID-ORDER-SUB (WM-FOUND-ID-SUB) TO WM-FOUND-ORDER-SUB.
003200     PERFORM OB-SLIDE-BUY-ORDERS-DOWN.
003300     PERFORM OB-RENUMBER-BUY-ORDER-SUBS.
003400     SUBTRACT 1 FROM WB-BUY-ORDER-COUNT (WM-FOUND-LEVEL-SUB).
003500     IF WB-BUY-ORDER-COUNT (WM-FOUND-LEVEL-SUB) = ZERO
003600         PERFORM OB-SLIDE-BUY-LEVELS-DOWN
003700         PERFORM OB-RENUMBER-BUY-LEVEL-SUBS
003800         SUBTRACT 1 FROM WB-BUY-LEVEL-COUNT.
003900
004000 OB-SLIDE-BUY-ORDERS-DOWN.
004100     PERFORM OB-SHIFT-ONE-BUY-ORDER
004200         VARYING WB-BO-IX FROM WM-FOUND-ORDER-SUB BY 1
004300         UNTIL WB-BO-IX >= WB-BUY-ORDER-COUNT (WM-FOUND-LEVEL-SUB).
004400
004500 OB-SHIFT-ONE-BUY-ORDER.
004600     MOVE WB-BUY-ORDER (WM-FOUND-LEVEL-SUB WB-BO-IX + 1)
004700         TO WB-BUY-ORDER (WM-FOUND-LEVEL-SUB WB-BO-IX).
004800
004900 OB-RENUMBER-BUY-ORDER-SUBS.
005000     PERFORM OB-RENUMBER-ONE-BUY-ORDER-SUB
005100         VARYING WB-ID-IX FROM 1 BY 1
005200         UNTIL WB-ID-IX > WB-ID-COUNT.
005300
005400 OB-RENUMBER-ONE-BUY-ORDER-SUB.
005500     IF WB-ID-SIDE (WB-ID-IX) = "B"
005600       AND WB-ID-LEVEL-SUB (WB-ID-IX) = WM-FOUND-LEVEL-SUB
005700       AND WB-ID-ORDER-SUB (WB-ID-IX) > WM-FOUND-ORDER-SUB
005800         SUBTRACT 1 FROM WB-ID-ORDER-SUB (WB-ID-IX).
005900
006000 OB-SLIDE-BUY-LEVELS-DOWN.
006100     PERFORM OB-SHIFT-ONE-BUY-LEVEL
006200         VARYING WB-BL-IX FROM WM-FOUND-LEVEL-SUB BY 1
006300         UNTIL WB-BL-IX >= WB-BUY-LEVEL-COUNT.
006400
006500 OB-SHIFT-ONE-BUY-LEVEL.
006600     MOVE WB-BUY-LEVEL (WB-BL-IX + 1) TO WB-BUY-LEVEL (WB-BL-IX).
006700
006800 OB-RENUMBER-BUY-LEVEL-SUBS.
006900     PERFORM OB-RENUMBER-ONE-BUY-LEVEL-SUB
007000         VARYING WB-ID-IX FROM 1 BY 1
007100         UNTIL WB-ID-IX > WB-ID-COUNT.
007200
007300 OB-RENUMBER-ONE-BUY-LEVEL-SUB.
007400     IF WB-ID-SIDE (WB-ID-IX) = "B"
007500       AND WB-ID-LEVEL-SUB (WB-ID-IX) > WM-FOUND-LEVEL-SUB
007600         SUBTRACT 1 FROM WB-ID-LEVEL-SUB (WB-ID-IX).
007700
007800*--------------------------------------------------------------
007900* SELL-SIDE REMOVAL - mirror image of the buy side above.
008000*--------------------------------------------------------------
008100 OB-REMOVE-FROM-SELL-BOOK.
008200     MOVE WB-ID-LEVEL-SUB (WM-FOUND-ID-SUB) TO WM-FOUND-LEVEL-SUB.
008300     MOVE WB-ID-ORDER-SUB (WM-FOUND-ID-SUB) TO WM-FOUND-ORDER-SUB.
008400     PERFORM OB-SLIDE-SELL-ORDERS-DOWN.
008500     PERFORM OB-RENUMBER-SELL-ORDER-SUBS.
008600     SUBTRACT 1 FROM WB-SELL-ORDER-COUNT (WM-FOUND-LEVEL-SUB).
008700     IF WB-SELL-ORDER-COUNT (WM-FOUND-LEVEL-SUB) = ZERO
008800         PERFORM OB-SLIDE-SELL-LEVELS-DOWN
008900         PERFORM OB-RENUMBER-SELL-LEVEL-SUBS
009000         SUBTRACT 1 FROM WB-SELL-LEVEL-COUNT.
009100
009200 OB-SLIDE-SELL-ORDERS-DOWN.
009300     PERFORM OB-SHIFT-ONE-SELL-ORDER
009400         VARYING WB-SO-IX FROM WM-FOUND-ORDER-SUB BY 1
009500         UNTIL WB-SO-IX >= WB-SELL-ORDER-COUNT (WM-FOUND-LEVEL-SUB).
009600
009700 OB-SHIFT-ONE-SELL-ORDER.
009800     MOVE WB-SELL-ORDER (WM-FOUND-LEVEL-SUB WB-SO-IX + 1)
009900         TO WB-SELL-ORDER (WM-FOUND-LEVEL-SUB WB-SO-IX).
010000
010100 OB-RENUMBER-SELL-ORDER-SUBS.
010200     PERFORM OB-RENUMBER-ONE-SELL-ORDER-SUB
010300         VARYING WB-ID-IX FROM 1 BY 1
010400         UNTIL WB-ID-IX > WB-ID-COUNT.
010500
010600 OB-RENUMBER-ONE-SELL-ORDER-SUB.
010700     IF WB-ID-SIDE (WB-ID-IX) = "S"
010800       AND WB-ID-LEVEL-SUB (WB-ID-IX) = WM-FOUND-LEVEL-SUB
010900       AND WB-ID-ORDER-SUB (WB-ID-IX) > WM-FOUND-ORDER-SUB
011000         SUBTRACT 1 FROM WB-ID-ORDER-SUB (WB-ID-IX).
011100
011200 OB-SLIDE-SELL-LEVELS-DOWN.
011300     PERFORM OB-SHIFT-ONE-SELL-LEVEL
011400         VARYING WB-SL-IX FROM WM-FOUND-LEVEL-SUB BY 1
011500         UNTIL WB-SL-IX >= WB-SELL-LEVEL-COUNT.
011600
011700 OB-SHIFT-ONE-SELL-LEVEL.
011800     MOVE WB-SELL-LEVEL (WB-SL-IX + 1) TO WB-SELL-LEVEL (WB-SL-IX).
011900
012000 OB-RENUMBER-SELL-LEVEL-SUBS.
012100     PERFORM OB-RENUMBER-ONE-SELL-LEVEL-SUB
012200         VARYING WB-ID-IX FROM 1 BY 1
012300         UNTIL WB-ID-IX > WB-ID-COUNT.
012400
012500 OB-RENUMBER-ONE-SELL-LEVEL-SUB.
012600     IF WB-ID-SIDE (WB-ID-IX) = "S"
012700       AND WB-ID-LEVEL-SUB (WB-ID-IX) > WM-FOUND-LEVEL-SUB
012800         SUBTRACT 1 FROM WB-ID-LEVEL-SUB (WB-ID-IX).
012900
013000*--------------------------------------------------------------
013100* ORDER-ID REGISTRY - drop the entry for the order just removed.
013200*--------------------------------------------------------------
013300 OB-REMOVE-ID-ENTRY.
013400     PERFORM OB-SHIFT-ONE-ID-ENTRY
013500         VARYING WB-ID-IX FROM WM-FOUND-ID-SUB BY 1
013600         UNTIL WB-ID-IX >= WB-ID-COUNT.
013700     SUBTRACT 1 FROM WB-ID-COUNT.
013800
013900 OB-SHIFT-ONE-ID-ENTRY.
014000     MOVE WB-ID-ENTRY (WB-ID-IX + 1) TO WB-ID-ENTRY (WB-ID-IX).
014100
014200*--------------------------------------------------------------
014300* ICEBERG REPLENISH - if the order just removed still has
014400* slices waiting, surface the next one at the back of its
014500* price level; otherwise drop its WSICE01.CBL entry.
014600*--------------------------------------------------------------
014700 OB-CHECK-ICEBERG-REPLENISH.
014800     PERFORM OB-FIND-ICEBERG-ENTRY.
014900     IF WM-FOUND-ICE-SUB NOT = ZERO
015000         PERFORM OB-SURFACE-NEXT-SLICE.
015100
015200 OB-FIND-ICEBERG-ENTRY.
015300     MOVE ZERO TO WM-FOUND-ICE-SUB.
015400     PERFORM OB-SCAN-ONE-ICE-ENTRY
015500         VARYING WB-ICE-IX FROM 1 BY 1
015600         UNTIL WB-ICE-IX > WB-ICE-COUNT
015700            OR WM-FOUND-ICE-SUB NOT = ZERO.
015800
015900 OB-SCAN-ONE-ICE-ENTRY.
016000     IF WB-ICE-ORDER-ID (WB-ICE-IX) = WM-SLICE-ORDER-ID
016100         MOVE WB-ICE-IX TO WM-FOUND-ICE-SUB.
016200
016300 OB-SURFACE-NEXT-SLICE.
016400     MOVE WB-ICE-ORDER-ID (WM-FOUND-ICE-SUB) TO WM-SLICE-ORDER-ID.
016500     MOVE WB-ICE-SIDE     (WM-FOUND-ICE-SUB) TO WM-SLICE-SIDE.
016600     MOVE WB-ICE-PRICE    (WM-FOUND-ICE-SUB) TO WM-SLICE-PRICE.
016700     IF WB-ICE-FULL-SLICES-LEFT (WM-FOUND-ICE-SUB) > ZERO
016800         MOVE WB-ICE-DISPLAY-SIZE (WM-FOUND-ICE-SUB)
016900             TO WM-SLICE-VOLUME
017000         SUBTRACT 1 FROM
017100             WB-ICE-FULL-SLICES-LEFT (WM-FOUND-ICE-SUB)
017200         PERFORM OB-PLACE-IN-BOOK
017300     ELSE
017400         IF WB-ICE-REMAINDER-VOLUME (WM-FOUND-ICE-SUB) > ZERO
017500             MOVE WB-ICE-REMAINDER-VOLUME (WM-FOUND-ICE-SUB)
017600                 TO WM-SLICE-VOLUME
017700             MOVE ZERO TO
017800                 WB-ICE-REMAINDER-VOLUME (WM-FOUND-ICE-SUB)
017900             PERFORM OB-PLACE-IN-BOOK
018000         ELSE
018100             PERFORM OB-REMOVE-ICEBERG-ENTRY.
018200
018300 OB-REMOVE-ICEBERG-ENTRY.
018400     PERFORM OB-SHIFT-ONE-ICE-ENTRY
018500         VARYING WB-ICE-IX FROM WM-FOUND-ICE-SUB BY 1
018600         UNTIL WB-ICE-IX >= WB-ICE-COUNT.
018700     SUBTRACT 1 FROM WB-ICE-COUNT.
018800
018900 OB-SHIFT-ONE-ICE-ENTRY.
019000     MOVE WB-ICE-ENTRY (WB-ICE-IX + 1) TO WB-ICE-ENTRY (WB-ICE-IX).
