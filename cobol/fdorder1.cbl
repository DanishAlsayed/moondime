000100*****************************************************************
000200* FDORDER1.CBL
000300* Record layout of the incoming order stream.  One order per
000400* record, fixed 40 bytes, no blocking.  OI-DISPLAY-SIZE of
000500* zero means the order is not an iceberg.
000600*****************************************************************
000700 FD  ORDERS-IN
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 40 CHARACTERS.
001000
001100 01  ORDERS-IN-RECORD.
001200     05  OI-ORDER-ID             PIC X(10).
001300     05  OI-SIDE                 PIC X(01).
001400         88  OI-SIDE-IS-BUY          VALUE "B".
001500         88  OI-SIDE-IS-SELL         VALUE "S".
001600     05  OI-VOLUME               PIC 9(09).
001700     05  OI-PRICE                PIC 9(09).
001800     05  OI-DISPLAY-SIZE         PIC 9(09).
001900     05  FILLER                  PIC X(02).
002000
002100* Alternate view used only to DISPLAY a rejected input line on
002200* the console in one piece, without field-by-field MOVEs.
002300 01  OI-REJECT-DUMP-LINE REDEFINES ORDERS-IN-RECORD.
002400     05  OI-RD-ORDER-ID          PIC X(10).
002500     05  OI-RD-REMAINDER         PIC X(30).
