000100*****************************************************************
000200* WSBOOK01.CBL
000300* The live order book, held entirely in working storage -
000400* BUY side and SELL side, each a table of price levels, each
000500* level a FIFO table of resting orders in arrival order.
000600* WB-xxx-LEVEL-COUNT levels are always kept packed at the low
000700* end of the table (no gaps) so a level can be dropped by
000800* sliding the rows above it down by one.
000900*****************************************************************
001000 01  WB-BUY-BOOK.
001100     05  WB-BUY-LEVEL-COUNT      PIC 9(03) COMP VALUE ZERO.
001200     05  WB-BUY-LEVEL OCCURS 200 TIMES
001300             INDEXED BY WB-BL-IX.
001400         10  WB-BUY-LEVEL-PRICE      PIC 9(09).
001500         10  WB-BUY-ORDER-COUNT      PIC 9(03) COMP VALUE ZERO.
001600         10  WB-BUY-LEVEL-PRINTED-SW PIC X(01) VALUE "N".
001700             88  WB-BUY-LEVEL-WAS-PRINTED   VALUE "Y".
001800         10  WB-BUY-ORDER OCCURS 50 TIMES
001900                 INDEXED BY WB-BO-IX.
002000             15  WB-BUY-ORDER-ID         PIC X(10).
002100             15  WB-BUY-ORDER-VOLUME     PIC 9(09).
002200             15  FILLER                  PIC X(01).
002300         10  FILLER                  PIC X(04).
002400     05  FILLER                  PIC X(02).
002500
002600 01  WB-SELL-BOOK.
002700     05  WB-SELL-LEVEL-COUNT     PIC 9(03) COMP VALUE ZERO.
002800     05  WB-SELL-LEVEL OCCURS 200 TIMES
002900             INDEXED BY WB-SL-IX.
003000         10  WB-SELL-LEVEL-PRICE     PIC 9(09).
003100         10  WB-SELL-ORDER-COUNT     PIC 9(03) COMP VALUE ZERO.
003200         10  WB-SELL-LEVEL-PRINTED-SW PIC X(01) VALUE "N".
003300             88  WB-SELL-LEVEL-WAS-PRINTED  VALUE "Y".
003400         10  WB-SELL-ORDER OCCURS 50 TIMES
003500                 INDEXED BY WB-SO-IX.
003600             15  WB-SELL-ORDER-ID        PIC X(10).
003700             15  WB-SELL-ORDER-VOLUME    PIC 9(09).
003800             15  FILLER                  PIC X(01).
003900         10  FILLER                  PIC X(04).
004000     05  FILLER                  PIC X(02).
004100
004200* Every order-id that is presently live in the book - either
004300* resting in a level above, or held aside as a pending iceberg
004400* slice in WSICE01.CBL - is registered here exactly once.  Used
004500* to reject a duplicate-id insert and to locate an order fast
004600* when a resting order is fully filled and must be removed.
004700 01  WB-ID-INDEX.
004800     05  WB-ID-COUNT             PIC 9(04) COMP VALUE ZERO.
004900     05  WB-ID-ENTRY OCCURS 2000 TIMES
005000             INDEXED BY WB-ID-IX.
005100         10  WB-ID-ORDER-ID          PIC X(10).
005200         10  WB-ID-SIDE              PIC X(01).
005300         10  WB-ID-LEVEL-SUB         PIC 9(03) COMP.
005400         10  WB-ID-ORDER-SUB         PIC 9(03) COMP.
005500         10  FILLER                  PIC X(02).
005600     05  FILLER                  PIC X(02).
