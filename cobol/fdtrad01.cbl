000100*****************************************************************
000200* FDTRAD01.CBL
000300* Record layout of one trade (fill).  Written once per match
000400* produced by the matcher, in the order the fills occurred.
000500*****************************************************************
000600 FD  TRADES-OUT
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 40 CHARACTERS.
000900
001000 01  TRADES-OUT-RECORD.
001100     05  TR-CROSSING-ORDER-ID    PIC X(10).
001200     05  TR-RESTING-ORDER-ID     PIC X(10).
001300     05  TR-PRICE                PIC 9(09).
001400     05  TR-VOLUME               PIC 9(09).
001500     05  FILLER                  PIC X(02).
