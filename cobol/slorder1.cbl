000100*****************************************************************
000200* SLORDER1.CBL
000300* SELECT clause for the incoming order stream.
000400* Orders arrive in strict arrival sequence - this file is
000500* never sorted, never indexed, read forward only.
000600*****************************************************************
000700     SELECT ORDERS-IN ASSIGN TO "ORDERS-IN"
000800         ORGANIZATION IS SEQUENTIAL
000900         ACCESS MODE IS SEQUENTIAL
001000         FILE STATUS IS WB-ORDERS-IN-STATUS.
