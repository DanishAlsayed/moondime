000100*****************************************************************
000200* SLRPT01.CBL
000300* SELECT clause for the end-of-run book and control-totals
000400* report.  Print file - written once, never read back.
000500*****************************************************************
000600     SELECT REPORT-OUT ASSIGN TO "REPORT-OUT"
000700         ORGANIZATION IS SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS WB-REPORT-OUT-STATUS.
