000100*--------------------------------------------------------------
000200* OBRPT01.CBL
000300* End-of-run residual book report and control totals.  The
000400* book's price levels are not kept in rank order, so each
000500* output line is built by picking the best unprinted level on
000600* each side - highest buy, lowest sell - same linear-scan
000700* technique OBMCH01.CBL uses to find a level to cross.
000800*--------------------------------------------------------------
000900 OB-PRINT-BOOK-REPORT.
001000     PERFORM OB-RESET-PRINT-SWITCHES.
001100     PERFORM OB-PRINT-HEADING.
001200     PERFORM OB-PRINT-ONE-REPORT-LINE
001300         UNTIL WM-BUY-PRINTED-COUNT = WB-BUY-LEVEL-COUNT
001400            AND WM-SELL-PRINTED-COUNT = WB-SELL-LEVEL-COUNT.
001500     PERFORM OB-PRINT-TOTALS.
001600
001700 OB-RESET-PRINT-SWITCHES.
001800     MOVE ZERO TO WM-BUY-PRINTED-COUNT.
001900     MOVE ZERO TO WM-SELL-PRINTED-COUNT.
002000     PERFORM OB-RESET-ONE-BUY-SWITCH
002100         VARYING WB-BL-IX FROM 1 BY 1
002200         UNTIL WB-BL-IX > WB-BUY-LEVEL-COUNT.
002300     PERFORM OB-RESET-ONE-SELL-SWITCH
002400         VARYING WB-SL-IX FROM 1 BY 1
002500         UNTIL WB-SL-IX > WB-SELL-LEVEL-COUNT.
002600
002700 OB-RESET-ONE-BUY-SWITCH.
002800     MOVE "N" TO WB-BUY-LEVEL-PRINTED-SW (WB-BL-IX).
002900
003000 OB-RESET-ONE-SELL-SWITCH.
003100     MOVE "N" TO WB-SELL-LEVEL-PRINTED-SW (WB-SL-IX).
003200
003300 OB-PRINT-HEADING.
003400     MOVE SPACES TO WS-PRINT-LINE.
003500     MOVE "BUY VOL      PRICE" TO WH-BUY-CAPTION.
003600     MOVE SPACE TO WH-DELIMITER.
003700     MOVE "PRICE                SELL VOL" TO WH-SELL-CAPTION.
003800     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
003900
004000*--------------------------------------------------------------
004100* ONE OUTPUT LINE - PAIRED, BUY-ONLY OR SELL-ONLY
004200*--------------------------------------------------------------
004300 OB-PRINT-ONE-REPORT-LINE.
004400     PERFORM OB-FIND-NEXT-BUY-ROW.
004500     PERFORM OB-FIND-NEXT-SELL-ROW.
004600     MOVE SPACES TO WS-PRINT-LINE.
004700     IF WM-ROW-BUY-SUB NOT = ZERO AND WM-ROW-SELL-SUB NOT = ZERO
004800         PERFORM OB-BUILD-PAIRED-LINE
004900     ELSE
005000         IF WM-ROW-BUY-SUB NOT = ZERO
005100             PERFORM OB-BUILD-BUY-ONLY-LINE
005200         ELSE
005300             PERFORM OB-BUILD-SELL-ONLY-LINE.
005400     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
005500
005600 OB-FIND-NEXT-BUY-ROW.
005700     MOVE ZERO TO WM-ROW-BUY-SUB.
005800     PERFORM OB-TEST-ONE-BUY-ROW
005900         VARYING WB-BL-IX FROM 1 BY 1
006000         UNTIL WB-BL-IX > WB-BUY-LEVEL-COUNT.
006100     IF WM-ROW-BUY-SUB NOT = ZERO
006200         MOVE "Y" TO WB-BUY-LEVEL-PRINTED-SW (WM-ROW-BUY-SUB)
006300         ADD 1 TO WM-BUY-PRINTED-COUNT.
006400
006500 OB-TEST-ONE-BUY-ROW.
006600     IF NOT WB-BUY-LEVEL-WAS-PRINTED (WB-BL-IX)
006700       AND (WM-ROW-BUY-SUB = ZERO
006800         OR WB-BUY-LEVEL-PRICE (WB-BL-IX) >
006900            WB-BUY-LEVEL-PRICE (WM-ROW-BUY-SUB))
007000         MOVE WB-BL-IX TO WM-ROW-BUY-SUB.
007100
007200 OB-FIND-NEXT-SELL-ROW.
007300     MOVE ZERO TO WM-ROW-SELL-SUB.
007400     PERFORM OB-TEST-ONE-SELL-ROW
007500         VARYING WB-SL-IX FROM 1 BY 1
007600         UNTIL WB-SL-IX > WB-SELL-LEVEL-COUNT.
007700     IF WM-ROW-SELL-SUB NOT = ZERO
007800         MOVE "Y" TO WB-SELL-LEVEL-PRINTED-SW (WM-ROW-SELL-SUB)
007900         ADD 1 TO WM-SELL-PRINTED-COUNT.
008000
008100 OB-TEST-ONE-SELL-ROW.
008200     IF NOT WB-SELL-LEVEL-WAS-PRINTED (WB-SL-IX)
008300       AND (WM-ROW-SELL-SUB = ZERO
008400         OR WB-SELL-LEVEL-PRICE (WB-SL-IX) <
008500            WB-SELL-LEVEL-PRICE (WM-ROW-SELL-SUB))
008600         MOVE WB-SL-IX TO WM-ROW-SELL-SUB.
008700
008800*--------------------------------------------------------------
008900* LINE BUILDERS - volume shown is the total still resting at
009000* the level, summed over every order packed into it.
009100*--------------------------------------------------------------
009200 OB-BUILD-PAIRED-LINE.
009300     PERFORM OB-SUM-BUY-ROW-VOLUME.
009400     MOVE WM-LEVEL-VOLUME TO WD-BUY-VOLUME.
009500     MOVE WB-BUY-LEVEL-PRICE (WM-ROW-BUY-SUB) TO WD-BUY-PRICE.
009600     MOVE "|" TO WD-DELIMITER.
009700     PERFORM OB-SUM-SELL-ROW-VOLUME.
009800     MOVE WB-SELL-LEVEL-PRICE (WM-ROW-SELL-SUB) TO WD-SELL-PRICE.
009900     MOVE WM-LEVEL-VOLUME TO WD-SELL-VOLUME.
010000
010100 OB-BUILD-BUY-ONLY-LINE.
010200     PERFORM OB-SUM-BUY-ROW-VOLUME.
010300     MOVE WM-LEVEL-VOLUME TO WD-BUY-VOLUME.
010400     MOVE WB-BUY-LEVEL-PRICE (WM-ROW-BUY-SUB) TO WD-BUY-PRICE.
010500     MOVE "|" TO WD-DELIMITER.
010600
010700 OB-BUILD-SELL-ONLY-LINE.
010800     MOVE "|" TO WD-DELIMITER.
010900     PERFORM OB-SUM-SELL-ROW-VOLUME.
011000     MOVE WB-SELL-LEVEL-PRICE (WM-ROW-SELL-SUB) TO WD-SELL-PRICE.
011100     MOVE WM-LEVEL-VOLUME TO WD-SELL-VOLUME.
011200
011300 OB-SUM-BUY-ROW-VOLUME.
011400     MOVE ZERO TO WM-LEVEL-VOLUME.
011500     PERFORM OB-ADD-ONE-BUY-ORDER-VOLUME
011600         VARYING WB-BO-IX FROM 1 BY 1
011700         UNTIL WB-BO-IX > WB-BUY-ORDER-COUNT (WM-ROW-BUY-SUB).
011800
011900 OB-ADD-ONE-BUY-ORDER-VOLUME.
012000     ADD WB-BUY-ORDER-VOLUME (WM-ROW-BUY-SUB WB-BO-IX)
012100         TO WM-LEVEL-VOLUME.
012200
012300 OB-SUM-SELL-ROW-VOLUME.
012400     MOVE ZERO TO WM-LEVEL-VOLUME.
012500     PERFORM OB-ADD-ONE-SELL-ORDER-VOLUME
012600         VARYING WB-SO-IX FROM 1 BY 1
012700         UNTIL WB-SO-IX > WB-SELL-ORDER-COUNT (WM-ROW-SELL-SUB).
012800
012900 OB-ADD-ONE-SELL-ORDER-VOLUME.
013000     ADD WB-SELL-ORDER-VOLUME (WM-ROW-SELL-SUB WB-SO-IX)
013100         TO WM-LEVEL-VOLUME.
013200
013300*--------------------------------------------------------------
013400* CONTROL TOTALS - ORDERS READ, ORDERS REJECTED, TRADES
013500* WRITTEN, TOTAL TRADED VOLUME.  ONE LINE EACH.
013600*--------------------------------------------------------------
013700 OB-PRINT-TOTALS.
013800     MOVE SPACES TO WS-PRINT-LINE.
013900     MOVE "ORDERS READ.............." TO WX-TOTAL-CAPTION.
014000     MOVE WT-ORDERS-READ TO WX-TOTAL-VALUE.
014100     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
014200
014300     MOVE SPACES TO WS-PRINT-LINE.
014400     MOVE "ORDERS REJECTED.........." TO WX-TOTAL-CAPTION.
014500     MOVE WT-ORDERS-REJECTED TO WX-TOTAL-VALUE.
014600     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
014700
014800     MOVE SPACES TO WS-PRINT-LINE.
014900     MOVE "TRADES WRITTEN..........." TO WX-TOTAL-CAPTION.
015000     MOVE WT-TRADES-WRITTEN TO WX-TOTAL-VALUE.
015100     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
015200
015300     MOVE SPACES TO WS-PRINT-LINE.
015400     MOVE "TOTAL TRADED VOLUME......" TO WX-TOTAL-CAPTION.
015500     MOVE WT-TOTAL-VOLUME TO WX-TOTAL-VALUE.
015600     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
