000100******************************************************************
000200* Author: M. Okafor
000300* Date: 1987-03-02
000400* Purpose: Batch limit-order-book matcher for the exchange desk -
000500*          reads the day's order stream, matches it against the
000600*          resting book at price-time priority, writes the
000700*          trades tape and the end-of-day residual book report.
000800* Tectonics: cobc
000900******************************************************************
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*-----------------------------------------------------------------
001300* 1987-03-02  MO   ORIGINAL CODING.  REQ XCH-0041.                XCH0041 
001400* 1987-03-19  MO   ADDED ORDER VALIDATION AHEAD OF THE MATCHER -  MO8703  
001500*                  DESK WAS SEEING BAD PRICES GET BOOKED.         MO8703  
001600* 1987-05-11  MO   ICEBERG ORDER SUPPORT.  REQ XCH-0058.          XCH0058 
001700* 1988-01-07  RDH  CONTROL TOTALS ADDED TO END-OF-RUN REPORT.     RDH8801 
001800* 1988-06-22  RDH  CORRECTED SELL-SIDE PRICE PRIORITY - LOWEST    RDH8806 
001900*                  PRICE WAS BEING SKIPPED WHEN TWO LEVELS TIED.  RDH8806 
002000* 1989-02-14  MO   DUPLICATE ORDER-ID NOW REJECTED INSTEAD OF     XCH0071 
002100*                  OVERWRITING THE RESTING ORDER.  REQ XCH-0071.  XCH0071 
002200* 1990-09-03  PLV  PAGE-FOOTING REMOVED FROM BOOK REPORT - DESK   PLV9009 
002300*                  WANTS ONE CONTINUOUS LISTING, NOT PAGED.       PLV9009 
002400* 1991-04-18  PLV  FILE STATUS CHECKED ON EVERY OPEN/CLOSE AFTER  PLV9104 
002500*                  THE OVERNIGHT RUN DIED SILENTLY ON A FULL      PLV9104 
002600*                  TRADES-OUT VOLUME.                             PLV9104 
002700* 1992-11-30  MO   REJECTION COUNTER SPLIT OUT FROM ORDERS-READ   MO9211  
002800*                  SO THE DESK CAN SEE A REJECT RATE.             MO9211  
002900* 1994-08-09  RDH  RAISED ORDER-ID TABLE TO 2000 ENTRIES - DESK   RDH9408 
003000*                  BLEW THE OLD 500-ENTRY LIMIT ON A BUSY OPEN.   RDH9408 
003100* 1996-02-27  PLV  Y2K REVIEW - DATE-WRITTEN/DATE-COMPILED ARE    PLV9602 
003200*                  COMMENTS ONLY IN THIS PROGRAM, NO DATE MATH    PLV9602 
003300*                  IS PERFORMED ON ORDER OR TRADE RECORDS, NO     PLV9602 
003400*                  WINDOWING REQUIRED.                            PLV9602 
003500* 1998-11-05  JT   Y2K CERTIFICATION PASS - CONFIRMED NO 2-DIGIT  JT981105
003600*                  YEAR FIELDS ANYWHERE IN THIS PROGRAM OR ITS    JT981105
003700*                  COPYBOOKS.  SIGNED OFF PER DESK MEMO 98-114.   JT981105
003800* 1999-06-21  JT   SPLIT THE ICEBERG REPLENISH LOGIC OUT TO ITS   JT990621
003900*                  OWN FRAGMENT (OBREM01.CBL) WHEN REMOVE GREW    JT990621
004000*                  TOO LARGE TO MAINTAIN ALONGSIDE INSERT.        JT990621
004100* 2001-03-08  JT   WIDENED VOLUME AND PRICE TO NINE DIGITS FOR    XCH0133 
004200*                  THE NEW HIGH-VOLUME PRODUCTS.  REQ XCH-0133.   XCH0133 
004300* 2003-10-14  SGK  REPORT HEADING CORRECTED - SELL COLUMN LABELS  SGK0310 
004400*                  WERE TRANSPOSED.                               SGK0310 
004500* 2007-07-02  SGK  MINOR - COMMENT CLEANUP, NO LOGIC CHANGE.      SGK0707 
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. obdrv01.
004900 AUTHOR. M. OKAFOR.
005000 INSTALLATION. EXCHANGE DATA PROCESSING.
005100 DATE-WRITTEN. 03/02/87.
005200 DATE-COMPILED.
005300 SECURITY. UNCLASSIFIED - RESTRICTED TO TRADING SYSTEMS STAFF.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300      COPY "slorder1.cbl".
006400      COPY "sltrad01.cbl".
006500      COPY "slrpt01.cbl".
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900      COPY "fdorder1.cbl".
007000      COPY "fdtrad01.cbl".
007100      COPY "fdrpt01.cbl".
007200
007300 WORKING-STORAGE SECTION.
007400      COPY "wsbook01.cbl".
007500      COPY "wsice01.cbl".
007600      COPY "wstot01.cbl".
007700
007800 PROCEDURE DIVISION.
007900 OBDRV-BEGIN.
008000      PERFORM OBDRV-OPENING-PROCEDURE.
008100      PERFORM OBDRV-READ-NEXT-ORDER.
008200      PERFORM OBDRV-PROCESS-ONE-ORDER
008300          UNTIL WT-ORDERS-EOF.
008400      PERFORM OBDRV-CLOSING-PROCEDURE.
008500
008600 OBDRV-DONE.
008700      STOP RUN.
008800
008900*-----------------------------------------------------------------
009000* OPEN/CLOSE - FILE STATUS CHECKED PER THE 1991 CHANGE ABOVE.
009100*-----------------------------------------------------------------
009200 OBDRV-OPENING-PROCEDURE.
009300      OPEN INPUT ORDERS-IN.
009400      IF WB-ORDERS-IN-STATUS NOT = "00"
009500          DISPLAY "OBDRV01 - ORDERS-IN OPEN FAILED, STATUS "
009600                  WB-ORDERS-IN-STATUS
009700          STOP RUN.
009800      OPEN OUTPUT TRADES-OUT.
009900      IF WB-TRADES-OUT-STATUS NOT = "00"
010000          DISPLAY "OBDRV01 - TRADES-OUT OPEN FAILED, STATUS "
010100                  WB-TRADES-OUT-STATUS
010200          STOP RUN.
010300      OPEN OUTPUT REPORT-OUT.
010400      IF WB-REPORT-OUT-STATUS NOT = "00"
010500          DISPLAY "OBDRV01 - REPORT-OUT OPEN FAILED, STATUS "
010600                  WB-REPORT-OUT-STATUS
010700          STOP RUN.
010800
010900 OBDRV-CLOSING-PROCEDURE.
011000      CLOSE ORDERS-IN.
011100      CLOSE TRADES-OUT.
011200      PERFORM OB-PRINT-BOOK-REPORT.
011300      CLOSE REPORT-OUT.
011400
011500 OBDRV-READ-NEXT-ORDER.
011600      READ ORDERS-IN
011700          AT END MOVE "Y" TO WT-ORDERS-EOF-SW.
011800      IF WB-ORDERS-IN-STATUS = "00"
011900          ADD 1 TO WT-ORDERS-READ.
012000
012100*-----------------------------------------------------------------
012200* ONE ORDER - VALIDATE, MATCH, READ THE NEXT ONE BEHIND IT.
012300* A REJECTED ORDER NEVER REACHES THE MATCHER OR THE BOOK.
012400*-----------------------------------------------------------------
012500 OBDRV-PROCESS-ONE-ORDER.
012600      PERFORM OB-VALIDATE-ORDER.
012700      IF WT-ORDER-IS-VALID
012800          PERFORM OB-MATCH-ORDER
012900      ELSE
013000          ADD 1 TO WT-ORDERS-REJECTED
013100          PERFORM OBDRV-DUMP-REJECT.
013200      PERFORM OBDRV-READ-NEXT-ORDER.
013300
013400* A rejected order is dumped to the console so the desk can see
013500* what it was running, same as the vendor-maintenance programs
013600* used to dump a bad key before this shop had proper edits.
013700 OBDRV-DUMP-REJECT.
013800      DISPLAY "OBDRV01 - ORDER REJECTED - ID " OI-RD-ORDER-ID.
013900
014000      COPY "obval01.cbl".
014100      COPY "obins01.cbl".
014200      COPY "obrem01.cbl".
014300      COPY "obmch01.cbl".
014400      COPY "obrpt01.cbl".
