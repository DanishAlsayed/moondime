000100*****************************************************************
000200* WSTOT01.CBL
000300* Control totals, run switches, file statuses and scratch work
000400* fields - none of it a structured record, so it is carried as
000500* independent 77-level items, same as the switch/counter work
000600* this shop has always kept off to the side of the 01-level
000700* tables.  The print-line work area at the bottom is the one
000800* genuinely structured item in this copybook - WS-PRINT-AREA
000900* is built three different ways depending on what is being
001000* written - the heading, a book detail line, or the closing
001100* totals - hence the three REDEFINES below.
001200*****************************************************************
001300 77  WT-ORDERS-READ              PIC 9(07) COMP VALUE ZERO.
001400 77  WT-ORDERS-REJECTED          PIC 9(07) COMP VALUE ZERO.
001500 77  WT-TRADES-WRITTEN           PIC 9(07) COMP VALUE ZERO.
001600 77  WT-TOTAL-VOLUME             PIC 9(09) COMP VALUE ZERO.
001700
001800 77  WT-ORDERS-EOF-SW            PIC X VALUE "N".
001900     88  WT-ORDERS-EOF               VALUE "Y".
002000 77  WT-ORDER-VALID-SW           PIC X.
002100     88  WT-ORDER-IS-VALID           VALUE "Y".
002200 77  WT-ID-FOUND-SW              PIC X.
002300     88  WT-ID-WAS-FOUND              VALUE "Y".
002400
002500* File-status bytes for the three files OBDRV01 has open -
002600* checked after every OPEN/READ/WRITE/CLOSE, printed to the
002700* console on anything but "00"/"10".
002800 77  WB-ORDERS-IN-STATUS         PIC X(02) VALUE "00".
002900 77  WB-TRADES-OUT-STATUS        PIC X(02) VALUE "00".
003000 77  WB-REPORT-OUT-STATUS        PIC X(02) VALUE "00".
003100
003200* Scratch fields shared by the insert, remove and match
003300* fragments - none of this survives past one order's
003400* processing, so one copy of each field is all that is
003500* ever needed.
003600 77  WM-TRADED-VOLUME            PIC 9(09) COMP VALUE ZERO.
003700 77  WM-FULL-SLICE-COUNT         PIC 9(05) COMP VALUE ZERO.
003800 77  WM-REMAINDER-VOLUME         PIC 9(09) COMP VALUE ZERO.
003900 77  WM-FOUND-LEVEL-SUB          PIC 9(03) COMP VALUE ZERO.
004000 77  WM-FOUND-ORDER-SUB          PIC 9(03) COMP VALUE ZERO.
004100 77  WM-FOUND-ID-SUB             PIC 9(04) COMP VALUE ZERO.
004200 77  WM-FOUND-ICE-SUB            PIC 9(04) COMP VALUE ZERO.
004300 77  WM-SEARCH-ID                PIC X(10).
004400 77  WM-SLICE-ORDER-ID           PIC X(10).
004500 77  WM-SLICE-SIDE               PIC X(01).
004600 77  WM-SLICE-PRICE              PIC 9(09).
004700 77  WM-SLICE-VOLUME             PIC 9(09).
004800 77  WM-REST-ORDER-ID            PIC X(10).
004900 77  WM-REST-VOLUME              PIC 9(09) COMP VALUE ZERO.
005000 77  WM-REST-PRICE               PIC 9(09).
005100 77  WM-ROW-BUY-SUB              PIC 9(03) COMP VALUE ZERO.
005200 77  WM-ROW-SELL-SUB             PIC 9(03) COMP VALUE ZERO.
005300 77  WM-BUY-PRINTED-COUNT        PIC 9(03) COMP VALUE ZERO.
005400 77  WM-SELL-PRINTED-COUNT       PIC 9(03) COMP VALUE ZERO.
005500 77  WM-LEVEL-VOLUME             PIC 9(09) COMP VALUE ZERO.
005600
005700 01  WS-PRINT-LINE.
005800     05  WS-PRINT-AREA           PIC X(80).
005900
006000* Paired / buy-only / sell-only residual-book detail line -
006100* 71 bytes of columnar data followed by 9 bytes of filler to
006200* round the print record out to 80.
006300 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
006400     05  WD-BUY-VOLUME           PIC Z(09)9.
006500     05  WD-BUY-PRICE            PIC Z(09)9.
006600     05  WD-DELIMITER            PIC X(11).
006700     05  WD-SELL-PRICE           PIC Z(19)9.
006800     05  WD-SELL-VOLUME          PIC Z(19)9.
006900     05  FILLER                  PIC X(09).
007000
007100* Column heading line printed once above the residual book.
007200 01  WS-HEADING-LINE REDEFINES WS-PRINT-LINE.
007300     05  WH-BUY-CAPTION          PIC X(20) VALUE
007400             "BUY VOL      PRICE".
007500     05  WH-DELIMITER            PIC X(11) VALUE SPACE.
007600     05  WH-SELL-CAPTION         PIC X(40) VALUE
007700             "PRICE                SELL VOL".
007800     05  FILLER                  PIC X(09).
007900
008000* End-of-run control totals line, printed four times, once
008100* per total, through OB-PRINT-ONE-TOTAL in OBRPT01.CBL.
008200 01  WS-TOTALS-LINE REDEFINES WS-PRINT-LINE.
008300     05  WX-TOTAL-CAPTION        PIC X(24).
008400     05  WX-TOTAL-VALUE          PIC Z(09)9.
008500     05  FILLER                  PIC X(46).
