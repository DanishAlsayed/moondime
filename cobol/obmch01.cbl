000100*--------------------------------------------------------------
000200* OBMCH01.CBL
000300* Price-time priority matcher.  Entered with a validated order
000400* sitting in ORDERS-IN-RECORD; crosses it against the far side
000500* of the book one price level at a time, best price first,
000600* FIFO within the level, writing a trade for every fill; any
000700* volume left once the far side stops crossing is handed to
000800* OB-INSERT-ORDER (OBINS01.CBL).  Price levels are not kept in
000900* sorted order - OB-FIND-BEST-xxx-LEVEL re-scans the level
001000* table for the best unexhausted price every time it is asked,
001100* same as the level search in OBINS01.CBL.
001200*
001300* OB-FILL-FROM-xxx-LEVEL never jumps to a different price level
001400* on its own - if the level it is working is emptied and
001500* dropped out of the book, it sets WM-FOUND-LEVEL-SUB to zero
001600* and stops, leaving OB-CROSS-ONE-xxx-LEVEL to re-scan for the
001700* new best price and re-check that it still crosses before any
001800* further trade is made.
001900*--------------------------------------------------------------
002000 OB-MATCH-ORDER.
002100     IF OI-SIDE-IS-BUY
002200         PERFORM OB-MATCH-AGAINST-SELL-BOOK
002300     ELSE
002400         PERFORM OB-MATCH-AGAINST-BUY-BOOK.
002500     IF OI-VOLUME > ZERO
002600         PERFORM OB-INSERT-ORDER.
002700
002800*--------------------------------------------------------------
002900* INCOMING BUY CROSSES THE SELL BOOK, LOWEST PRICE FIRST
003000*--------------------------------------------------------------
003100 OB-MATCH-AGAINST-SELL-BOOK.
003200     PERFORM OB-FIND-BEST-SELL-LEVEL.
003300     PERFORM OB-CROSS-ONE-SELL-LEVEL
003400         UNTIL OI-VOLUME = ZERO
003500            OR WM-FOUND-LEVEL-SUB = ZERO.
003600
003700 OB-CROSS-ONE-SELL-LEVEL.
003800     IF WB-SELL-LEVEL-PRICE (WM-FOUND-LEVEL-SUB) > OI-PRICE
003900         MOVE ZERO TO WM-FOUND-LEVEL-SUB
004000     ELSE
004100         PERFORM OB-FILL-FROM-SELL-LEVEL
004200         PERFORM OB-FIND-BEST-SELL-LEVEL.
004300
004400 OB-FIND-BEST-SELL-LEVEL.
004500     MOVE ZERO TO WM-FOUND-LEVEL-SUB.
004600     PERFORM OB-TEST-ONE-SELL-LEVEL
004700         VARYING WB-SL-IX FROM 1 BY 1
004800         UNTIL WB-SL-IX > WB-SELL-LEVEL-COUNT.
004900
005000 OB-TEST-ONE-SELL-LEVEL.
005100     IF WM-FOUND-LEVEL-SUB = ZERO
005200       OR WB-SELL-LEVEL-PRICE (WB-SL-IX) <
005300          WB-SELL-LEVEL-PRICE (WM-FOUND-LEVEL-SUB)
005400         MOVE WB-SL-IX TO WM-FOUND-LEVEL-SUB.
005500
005600* Trades the one level named by WM-FOUND-LEVEL-SUB only; leaves
005700* WM-FOUND-LEVEL-SUB alone while that level still has orders at
005800* the same price, zeroes it the moment the level itself empties
005900* out so the caller re-scans rather than drifting onto the next
006000* price down.
006100 OB-FILL-FROM-SELL-LEVEL.
006200     PERFORM OB-TRADE-ONE-SELL-ORDER
006300         UNTIL OI-VOLUME = ZERO
006400            OR WM-FOUND-LEVEL-SUB = ZERO.
006500
006600 OB-TRADE-ONE-SELL-ORDER.
006700     MOVE WB-SELL-ORDER-ID (WM-FOUND-LEVEL-SUB 1)
006800         TO WM-REST-ORDER-ID.
006900     MOVE WB-SELL-ORDER-VOLUME (WM-FOUND-LEVEL-SUB 1)
007000         TO WM-REST-VOLUME.
007100     MOVE WB-SELL-LEVEL-PRICE (WM-FOUND-LEVEL-SUB)
007200         TO WM-REST-PRICE.
007300     IF OI-VOLUME < WM-REST-VOLUME
007400         MOVE OI-VOLUME TO WM-TRADED-VOLUME
007500     ELSE
007600         MOVE WM-REST-VOLUME TO WM-TRADED-VOLUME.
007700     PERFORM OB-WRITE-TRADE.
007800     SUBTRACT WM-TRADED-VOLUME FROM OI-VOLUME.
007900     SUBTRACT WM-TRADED-VOLUME FROM WM-REST-VOLUME.
008000     IF WM-REST-VOLUME NOT = ZERO
008100         MOVE WM-REST-VOLUME TO
008200             WB-SELL-ORDER-VOLUME (WM-FOUND-LEVEL-SUB 1)
008300     ELSE
008400         PERFORM OB-REMOVE-FILLED-SELL-ORDER.
008500
008600* The order count at this level is still the pre-removal count -
008700* if this is the level's last order, removing it also drops the
008800* level, so the subscript below is flagged dead before it has a
008900* chance to be read again as if it still named this price.
009000 OB-REMOVE-FILLED-SELL-ORDER.
009100     MOVE WM-REST-ORDER-ID TO WM-SEARCH-ID.
009200     IF WB-SELL-ORDER-COUNT (WM-FOUND-LEVEL-SUB) = 1
009300         PERFORM OB-REMOVE-ORDER
009400         MOVE ZERO TO WM-FOUND-LEVEL-SUB
009500     ELSE
009600         PERFORM OB-REMOVE-ORDER.
009700
009800*--------------------------------------------------------------
009900* INCOMING SELL CROSSES THE BUY BOOK, HIGHEST PRICE FIRST
010000*--------------------------------------------------------------
010100 OB-MATCH-AGAINST-BUY-BOOK.
010200     PERFORM OB-FIND-BEST-BUY-LEVEL.
010300     PERFORM OB-CROSS-ONE-BUY-LEVEL
010400         UNTIL OI-VOLUME = ZERO
010500            OR WM-FOUND-LEVEL-SUB = ZERO.
010600
010700 OB-CROSS-ONE-BUY-LEVEL.
010800     IF WB-BUY-LEVEL-PRICE (WM-FOUND-LEVEL-SUB) < OI-PRICE
010900         MOVE ZERO TO WM-FOUND-LEVEL-SUB
011000     ELSE
011100         PERFORM OB-FILL-FROM-BUY-LEVEL
011200         PERFORM OB-FIND-BEST-BUY-LEVEL.
011300
011400 OB-FIND-BEST-BUY-LEVEL.
011500     MOVE ZERO TO WM-FOUND-LEVEL-SUB.
011600     PERFORM OB-TEST-ONE-BUY-LEVEL
011700         VARYING WB-BL-IX FROM 1 BY 1
011800         UNTIL WB-BL-IX > WB-BUY-LEVEL-COUNT.
011900
012000 OB-TEST-ONE-BUY-LEVEL.
012100     IF WM-FOUND-LEVEL-SUB = ZERO
012200       OR WB-BUY-LEVEL-PRICE (WB-BL-IX) >
012300          WB-BUY-LEVEL-PRICE (WM-FOUND-LEVEL-SUB)
012400         MOVE WB-BL-IX TO WM-FOUND-LEVEL-SUB.
012500
012600 OB-FILL-FROM-BUY-LEVEL.
012700     PERFORM OB-TRADE-ONE-BUY-ORDER
012800         UNTIL OI-VOLUME = ZERO
012900            OR WM-FOUND-LEVEL-SUB = ZERO.
013000
013100 OB-TRADE-ONE-BUY-ORDER.
013200     MOVE WB-BUY-ORDER-ID (WM-FOUND-LEVEL-SUB 1)
013300         TO WM-REST-ORDER-ID.
013400     MOVE WB-BUY-ORDER-VOLUME (WM-FOUND-LEVEL-SUB 1)
013500         TO WM-REST-VOLUME.
013600     MOVE WB-BUY-LEVEL-PRICE (WM-FOUND-LEVEL-SUB)
013700         TO WM-REST-PRICE.
013800     IF OI-VOLUME < WM-REST-VOLUME
013900         MOVE OI-VOLUME TO WM-TRADED-VOLUME
014000     ELSE
014100         MOVE WM-REST-VOLUME TO WM-TRADED-VOLUME.
014200     PERFORM OB-WRITE-TRADE.
014300     SUBTRACT WM-TRADED-VOLUME FROM OI-VOLUME.
014400     SUBTRACT WM-TRADED-VOLUME FROM WM-REST-VOLUME.
014500     IF WM-REST-VOLUME NOT = ZERO
014600         MOVE WM-REST-VOLUME TO
014700             WB-BUY-ORDER-VOLUME (WM-FOUND-LEVEL-SUB 1)
014800     ELSE
014900         PERFORM OB-REMOVE-FILLED-BUY-ORDER.
015000
015100 OB-REMOVE-FILLED-BUY-ORDER.
015200     MOVE WM-REST-ORDER-ID TO WM-SEARCH-ID.
015300     IF WB-BUY-ORDER-COUNT (WM-FOUND-LEVEL-SUB) = 1
015400         PERFORM OB-REMOVE-ORDER
015500         MOVE ZERO TO WM-FOUND-LEVEL-SUB
015600     ELSE
015700         PERFORM OB-REMOVE-ORDER.
015800
015900*--------------------------------------------------------------
016000* ONE TRADE RECORD - CROSSING ID, RESTING ID, RESTING PRICE,
016100* TRADED VOLUME.  TRADE PRICE IS ALWAYS THE RESTING ORDER'S.
016200*--------------------------------------------------------------
016300 OB-WRITE-TRADE.
016400     MOVE OI-ORDER-ID     TO TR-CROSSING-ORDER-ID.
016500     MOVE WM-REST-ORDER-ID TO TR-RESTING-ORDER-ID.
016600     MOVE WM-REST-PRICE   TO TR-PRICE.
016700     MOVE WM-TRADED-VOLUME TO TR-VOLUME.
016800     WRITE TRADES-OUT-RECORD.
016900     ADD 1 TO WT-TRADES-WRITTEN.
017000     ADD WM-TRADED-VOLUME TO WT-TOTAL-VOLUME.
