000100*****************************************************************
000200* SLTRAD01.CBL
000300* SELECT clause for the trades produced by the matcher, one
000400* record per fill, written in the order the fills occurred.
000500*****************************************************************
000600     SELECT TRADES-OUT ASSIGN TO "TRADES-OUT"
000700         ORGANIZATION IS SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS WB-TRADES-OUT-STATUS.
