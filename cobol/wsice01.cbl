000100*****************************************************************
000200* WSICE01.CBL
000300* Pending slices of iceberg orders.  Only the first slice of
000400* an iceberg is ever placed in the book (WSBOOK01.CBL); the
000500* rest sit here, keyed by order-id, until the slice ahead of
000600* them is fully filled and removed.
000700*****************************************************************
000800 01  WB-ICEBERG-TABLE.
000900     05  WB-ICE-COUNT            PIC 9(04) COMP VALUE ZERO.
001000     05  WB-ICE-ENTRY OCCURS 500 TIMES
001100             INDEXED BY WB-ICE-IX.
001200         10  WB-ICE-ORDER-ID         PIC X(10).
001300         10  WB-ICE-SIDE             PIC X(01).
001400         10  WB-ICE-PRICE            PIC 9(09).
001500         10  WB-ICE-DISPLAY-SIZE     PIC 9(09).
001600         10  WB-ICE-FULL-SLICES-LEFT PIC 9(05) COMP.
001700         10  WB-ICE-REMAINDER-VOLUME PIC 9(09).
001800         10  FILLER                  PIC X(03).
001900     05  FILLER                  PIC X(02).
