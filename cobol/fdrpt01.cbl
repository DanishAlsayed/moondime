000100*****************************************************************
000200* FDRPT01.CBL
000300* Print file for the residual book report and the end-of-run
000400* control totals.  The line is built in working storage
000500* (see WSTOT01.CBL) and moved here one line at a time.
000600*****************************************************************
000700 FD  REPORT-OUT
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 80 CHARACTERS.
001000
001100 01  REPORT-OUT-RECORD              PIC X(80).
