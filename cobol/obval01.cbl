000100*--------------------------------------------------------------
000200* OBVAL01.CBL
000300* Field edits and duplicate-id check on an incoming order,
000400* run before the matcher ever sees it.  WT-ORDER-VALID-SW
000500* carries the verdict back to OBDRV01.
000600*--------------------------------------------------------------
000700 OB-VALIDATE-ORDER.
000800     MOVE "Y" TO WT-ORDER-VALID-SW.
000900     IF OI-VOLUME = ZERO
001000         MOVE "N" TO WT-ORDER-VALID-SW.
001100     IF OI-PRICE = ZERO
001200         MOVE "N" TO WT-ORDER-VALID-SW.
001300     IF NOT OI-SIDE-IS-BUY AND NOT OI-SIDE-IS-SELL
001400         MOVE "N" TO WT-ORDER-VALID-SW.
001500     IF OI-DISPLAY-SIZE > ZERO AND OI-DISPLAY-SIZE > OI-VOLUME
001600         MOVE "N" TO WT-ORDER-VALID-SW.
001700     IF WT-ORDER-IS-VALID
001800         PERFORM OB-CHECK-ORDER-NOT-DUPLICATE.
001900
002000* An order-id already live in the book - resting or parked as
002100* an iceberg slice - is a duplicate and the whole order is
002200* rejected, same as a bad VOLUME or PRICE.
002300 OB-CHECK-ORDER-NOT-DUPLICATE.
002400     MOVE OI-ORDER-ID TO WM-SEARCH-ID.
002500     PERFORM OB-FIND-ORDER-ID.
002600     IF WT-ID-WAS-FOUND
002700         MOVE "N" TO WT-ORDER-VALID-SW.
