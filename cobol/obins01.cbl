000100*--------------------------------------------------------------
000200* OBINS01.CBL
000300* Duplicate-id lookup and insertion of a resting order into
000400* the book.  COPYd into the PROCEDURE DIVISION of OBDRV01 -
000500* this fragment carries no IDENTIFICATION DIVISION of its own,
000600* same as the vendor-maintenance ADD/CHANGE/DELETE fragments
000700* this shop has always kept apart from the programs that use
000800* them.
000900*
001000* OB-PLACE-IN-BOOK and everything below it act only on the
001100* four WM-SLICE-xxx fields - the order-id, side, price and
001200* volume of the one slice being placed - never on OI-xxx
001300* directly, so the same paragraphs serve both a fresh insert
001400* (slice fields loaded from the incoming order) and an iceberg
001500* replenish out of OBREM01.CBL (slice fields loaded from the
001600* iceberg's own entry in WSICE01.CBL, which may be nothing
001700* like the order now being read off ORDERS-IN).
001800*--------------------------------------------------------------
001900* ROUTINES FOR DUPLICATE-ID / UNKNOWN-ID LOOKUP
002000*--------------------------------------------------------------
002100 OB-FIND-ORDER-ID.
002200     MOVE "N" TO WT-ID-FOUND-SW.
002300     MOVE ZERO TO WM-FOUND-ID-SUB.
002400     PERFORM OB-SCAN-ONE-ID-ENTRY
002500         VARYING WB-ID-IX FROM 1 BY 1
002600         UNTIL WB-ID-IX > WB-ID-COUNT
002700            OR WT-ID-WAS-FOUND.
002800
002900 OB-SCAN-ONE-ID-ENTRY.
003000     IF WB-ID-ORDER-ID (WB-ID-IX) = WM-SEARCH-ID
003100         MOVE "Y" TO WT-ID-FOUND-SW
003200         MOVE WB-ID-IX TO WM-FOUND-ID-SUB.
003300
003400*--------------------------------------------------------------
003500* ROUTINES FOR INSERT
003600*--------------------------------------------------------------
003700* Entered with the incoming order's remaining volume in
003800* OI-VOLUME after the matcher has taken what it could.
003900 OB-INSERT-ORDER.
004000     MOVE OI-ORDER-ID TO WM-SLICE-ORDER-ID.
004100     MOVE OI-SIDE     TO WM-SLICE-SIDE.
004200     MOVE OI-PRICE    TO WM-SLICE-PRICE.
004300     IF OI-DISPLAY-SIZE > ZERO
004400         PERFORM OB-SPLIT-ICEBERG
004500     ELSE
004600         MOVE OI-VOLUME TO WM-SLICE-VOLUME
004700         PERFORM OB-PLACE-IN-BOOK.
004800
004900* VOLUME / DISPLAY-SIZE = whole slices of DISPLAY-SIZE, with
005000* one final short slice of the remainder if VOLUME does not
005100* divide evenly.  Only the first slice goes in the book now;
005200* WSICE01.CBL remembers the rest, keyed by the order-id, and
005300* OBREM01.CBL surfaces them one at a time as the slice ahead
005400* of them is filled and removed.
005500 OB-SPLIT-ICEBERG.
005600     DIVIDE OI-DISPLAY-SIZE INTO OI-VOLUME
005700         GIVING WM-FULL-SLICE-COUNT
005800         REMAINDER WM-REMAINDER-VOLUME.
005900     SUBTRACT 1 FROM WM-FULL-SLICE-COUNT.
006000
006100     ADD 1 TO WB-ICE-COUNT.
006200     MOVE OI-ORDER-ID     TO WB-ICE-ORDER-ID    (WB-ICE-COUNT).
006300     MOVE OI-SIDE         TO WB-ICE-SIDE        (WB-ICE-COUNT).
006400     MOVE OI-PRICE        TO WB-ICE-PRICE       (WB-ICE-COUNT).
006500     MOVE OI-DISPLAY-SIZE TO WB-ICE-DISPLAY-SIZE (WB-ICE-COUNT).
006600     MOVE WM-FULL-SLICE-COUNT TO
006700                          WB-ICE-FULL-SLICES-LEFT (WB-ICE-COUNT).
006800     MOVE WM-REMAINDER-VOLUME TO
006900                          WB-ICE-REMAINDER-VOLUME (WB-ICE-COUNT).
007000
007100     MOVE OI-DISPLAY-SIZE TO WM-SLICE-VOLUME.
007200     PERFORM OB-PLACE-IN-BOOK.
007300
007400* Places the slice named by WM-SLICE-ORDER-ID / -SIDE / -PRICE
007500* / -VOLUME at the back of its price level, creating the level
007600* if this is its first order, and registers the order-id.
007700 OB-PLACE-IN-BOOK.
007800     IF WM-SLICE-SIDE = "B"
007900         PERFORM OB-PLACE-IN-BUY-BOOK
008000     ELSE
008100         PERFORM OB-PLACE-IN-SELL-BOOK.
008200
008300 OB-PLACE-IN-BUY-BOOK.
008400     PERFORM OB-FIND-BUY-LEVEL.
008500     IF WM-FOUND-LEVEL-SUB = ZERO
008600         ADD 1 TO WB-BUY-LEVEL-COUNT
008700         MOVE WB-BUY-LEVEL-COUNT TO WM-FOUND-LEVEL-SUB
008800         MOVE WM-SLICE-PRICE TO
008900             WB-BUY-LEVEL-PRICE (WM-FOUND-LEVEL-SUB)
009000         MOVE ZERO TO
009100             WB-BUY-ORDER-COUNT (WM-FOUND-LEVEL-SUB).
009200
009300     ADD 1 TO WB-BUY-ORDER-COUNT (WM-FOUND-LEVEL-SUB)
009400         GIVING WM-FOUND-ORDER-SUB.
009500     MOVE WM-SLICE-ORDER-ID TO
009600         WB-BUY-ORDER-ID (WM-FOUND-LEVEL-SUB WM-FOUND-ORDER-SUB).
009700     MOVE WM-SLICE-VOLUME TO
009800         WB-BUY-ORDER-VOLUME
009900             (WM-FOUND-LEVEL-SUB WM-FOUND-ORDER-SUB).
010000
010100     ADD 1 TO WB-ID-COUNT.
010200     MOVE WM-SLICE-ORDER-ID TO WB-ID-ORDER-ID (WB-ID-COUNT).
010300     MOVE "B" TO WB-ID-SIDE (WB-ID-COUNT).
010400     MOVE WM-FOUND-LEVEL-SUB TO WB-ID-LEVEL-SUB (WB-ID-COUNT).
010500     MOVE WM-FOUND-ORDER-SUB TO WB-ID-ORDER-SUB (WB-ID-COUNT).
010600
010700 OB-FIND-BUY-LEVEL.
010800     MOVE ZERO TO WM-FOUND-LEVEL-SUB.
010900     PERFORM OB-SCAN-ONE-BUY-LEVEL
011000         VARYING WB-BL-IX FROM 1 BY 1
011100         UNTIL WB-BL-IX > WB-BUY-LEVEL-COUNT
011200            OR WM-FOUND-LEVEL-SUB NOT = ZERO.
011300
011400 OB-SCAN-ONE-BUY-LEVEL.
011500     IF WB-BUY-LEVEL-PRICE (WB-BL-IX) = WM-SLICE-PRICE
011600         MOVE WB-BL-IX TO WM-FOUND-LEVEL-SUB.
011700
011800 OB-PLACE-IN-SELL-BOOK.
011900     PERFORM OB-FIND-SELL-LEVEL.
012000     IF WM-FOUND-LEVEL-SUB = ZERO
012100         ADD 1 TO WB-SELL-LEVEL-COUNT
012200         MOVE WB-SELL-LEVEL-COUNT TO WM-FOUND-LEVEL-SUB
012300         MOVE WM-SLICE-PRICE TO
012400             WB-SELL-LEVEL-PRICE (WM-FOUND-LEVEL-SUB)
012500         MOVE ZERO TO
012600             WB-SELL-ORDER-COUNT (WM-FOUND-LEVEL-SUB).
012700
012800     ADD 1 TO WB-SELL-ORDER-COUNT (WM-FOUND-LEVEL-SUB)
012900         GIVING WM-FOUND-ORDER-SUB.
013000     MOVE WM-SLICE-ORDER-ID TO
013100         WB-SELL-ORDER-ID (WM-FOUND-LEVEL-SUB WM-FOUND-ORDER-SUB).
013200     MOVE WM-SLICE-VOLUME TO
013300         WB-SELL-ORDER-VOLUME
013400             (WM-FOUND-LEVEL-SUB WM-FOUND-ORDER-SUB).
013500
013600     ADD 1 TO WB-ID-COUNT.
013700     MOVE WM-SLICE-ORDER-ID TO WB-ID-ORDER-ID (WB-ID-COUNT).
013800     MOVE "S" TO WB-ID-SIDE (WB-ID-COUNT).
013900     MOVE WM-FOUND-LEVEL-SUB TO WB-ID-LEVEL-SUB (WB-ID-COUNT).
014000     MOVE WM-FOUND-ORDER-SUB TO WB-ID-ORDER-SUB (WB-ID-COUNT).
014100
014200 OB-FIND-SELL-LEVEL.
014300     MOVE ZERO TO WM-FOUND-LEVEL-SUB.
014400     PERFORM OB-SCAN-ONE-SELL-LEVEL
014500         VARYING WB-SL-IX FROM 1 BY 1
014600         UNTIL WB-SL-IX > WB-SELL-LEVEL-COUNT
014700            OR WM-FOUND-LEVEL-SUB NOT = ZERO.
014800
014900 OB-SCAN-ONE-SELL-LEVEL.
015000     IF WB-SELL-LEVEL-PRICE (WB-SL-IX) = WM-SLICE-PRICE
015100         MOVE WB-SL-IX TO WM-FOUND-LEVEL-SUB.
